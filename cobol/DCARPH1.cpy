000100******************************************************************
000200* COPYBOOK: DCARPH1
000300* TITLE:    DCA COMPARISON REPORT - PAGE HEADING / COLUMN HEADER
000400*           PRINT LINES
000500* AUTHOR:   SANDEEP PRAJAPATI
000600* DATE-WRITTEN: 18-09-1991
000700******************************************************************
000800* DCACMP1 WRITES HEADING0 ONCE AT THE TOP OF THE RUN AND HEADING1
000900* RIGHT UNDERNEATH IT.  132 COLUMN PRINT LINE, NO CONTROL BREAKS
001000* SO THE HEADING IS NEVER RE-WRITTEN MID-REPORT.
001100******************************************************************
001200*    DATE     INIT   PGMR   DESCRIPTION
001300*  --------   ----   ----   --------------------------------------
001400*  18-09-91   SRP    006    ORIGINAL COPYBOOK FOR DCA PROJECT.
001500******************************************************************
001600 01  HEADING0.
001700     05  H0-TITLE                    PIC X(40) VALUE
001800         'LAZY INVESTOR - DCA SCENARIO COMPARISON'.
001900     05  FILLER                      PIC X(12) VALUE SPACES.
002000     05  H0-RUN-LIT                  PIC X(10) VALUE 'RUN DATE: '.
002100     05  H0-RUN-MM                   PIC 99.
002200     05  H0-SLSH1                    PIC X(01) VALUE '/'.
002300     05  H0-RUN-DD                   PIC 99.
002400     05  H0-SLSH2                    PIC X(01) VALUE '/'.
002500     05  H0-RUN-YY                   PIC 99.
002600     05  FILLER                      PIC X(62) VALUE SPACES.
002700*
002800 01  HEADING1.
002900     05  H1-NAME                     PIC X(20) VALUE 'SCENARIO NAME'.
003000     05  H1-INIT                     PIC X(13) VALUE 'INIT SAVINGS'.
003100     05  H1-FREQ                     PIC X(11) VALUE 'FREQUENCY'.
003200     05  H1-AMT                      PIC X(11) VALUE 'PER-PERIOD'.
003300     05  H1-RATE                     PIC X(09) VALUE 'ANN RATE'.
003400     05  H1-TICK                     PIC X(11) VALUE 'TICKER'.
003500     05  H1-FINAL                    PIC X(14) VALUE 'FINAL VALUE'.
003600     05  H1-RETURN                   PIC X(14) VALUE 'TOTAL RETURN'.
003700     05  H1-RATE2                    PIC X(10) VALUE 'RETN RATE'.
003800     05  FILLER                      PIC X(19) VALUE SPACES.
