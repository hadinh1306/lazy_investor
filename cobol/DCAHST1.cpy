000100******************************************************************
000200* COPYBOOK: DCAHST1
000300* TITLE:    DCA DAILY VALUE HISTORY RECORD - DCASIM1 OUTPUT
000400* AUTHOR:   SANDEEP PRAJAPATI
000500* DATE-WRITTEN: 11-09-1991
000600******************************************************************
000700* ONE RECORD PER SCENARIO PER CALENDAR DAY SIMULATED, WEEKENDS
000800* AND HOLIDAYS INCLUDED.  HST-PORTFOLIO-VAL COMES OUT ZERO ON
000900* DAYS WITH NO CLOSE FOR THE TICKER - HST-TOTAL-VALUE ON THOSE
001000* DAYS IS JUST THE SAVINGS BALANCE.
001100******************************************************************
001200*    DATE     INIT   PGMR   DESCRIPTION
001300*  --------   ----   ----   --------------------------------------
001400*  11-09-91   SRP    004    ORIGINAL COPYBOOK FOR DCA PROJECT.
001500******************************************************************
001600 01  HST-RECORD-1.
001700     05  HST-SCN-NAME                PIC X(20).
001800     05  HST-DATE                    PIC 9(08).
001900     05  HST-SAVINGS-BAL             PIC S9(09)V99.
002000     05  HST-PORTFOLIO-VAL           PIC S9(09)V99.
002100     05  HST-TOTAL-VALUE             PIC S9(09)V99.
002200     05  FILLER                      PIC X(17).
