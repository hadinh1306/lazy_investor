000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 18-09-1991
000400* Purpose: BUILDS THE LAZY INVESTOR SCENARIO COMPARISON REPORT
000500*        : FROM THE RESULTS FILE DCASIM1 PRODUCES.  ONE LINE PER
000600*        : SCENARIO, TRAILER NAMES THE BEST RETURN RATE.
000700* Tectonics: COBC
000800******************************************************************
000900*-----------------------*
001000 IDENTIFICATION DIVISION.
001100*-----------------------*
001200 PROGRAM-ID. DCACMP1.
001300 AUTHOR. SANDEEP PRAJAPATI.
001400 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - DP CENTER.
001500 DATE-WRITTEN. 18-09-1991.
001600 DATE-COMPILED.
001700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001800******************************************************************
001900*                       CHANGE LOG                               *
002000*    DATE     INIT   TKT#    DESCRIPTION                         *
002100*  --------   ----   -----   -------------------------------    *
002200*  18-09-91   SRP    0002    ORIGINAL PROGRAM.                   *
002300*  12-02-91   SRP    0006    NEW FREQUENCY COLUMN FOR BIWEEKLY   *
002400*                            SCENARIOS - SAME TICKET AS DCASIM1. *
002500*  09-30-93   SRP    0023    TIE-BREAK RULE CONFIRMED WITH THE   *
002600*                            DESK - FIRST SCENARIO ENCOUNTERED   *
002700*                            WINS, NEVER THE LAST.               *
002800*  11-01-94   TJM    0036    BEST-RATE COMPARE CHANGED FROM >=   *
002900*                            TO > TO STOP LATER SCENARIOS FROM   *
003000*                            STEALING TIES.                      *
003100*  05-02-95   SRP    0042    REPORT NOW RE-READS THE SCENARIO    *
003200*                            FILE PER RESULTS RECORD TO PICK UP  *
003300*                            FREQUENCY, TICKER, PER-PERIOD       *
003400*                            AMOUNT AND RATE - THE RESULTS FILE  *
003500*                            NEVER CARRIED THEM.                 *
003600*  08-22-97   TJM    0059    RETURN RATE ON THE DETAIL LINE NOW  *
003700*                            ROUNDED TO 1 DECIMAL INSTEAD OF     *
003800*                            TRUNCATED - LOW RATES WERE SHOWING  *
003900*                            0.0% WHEN THEY ROUNDED TO 0.1%.     *
004000*  01-05-99   SRP    0066    Y2K - RUN-DATE HEADING NOW CENTURY- *
004100*                            WINDOWS THE 2-DIGIT ACCEPT YEAR     *
004200*                            (00-49 = 20XX, 50-99 = 19XX).       *
004300*  06-11-99   SRP    0067    Y2K - REGRESSION RUN, CLEAN.        *
004400*  07-16-02   SRP    0081    ADDED WS-ANY-RESULTS-SW - AN EMPTY  *
004500*                            RESULTS FILE WAS STILL PRINTING A   *
004600*                            TRAILER NAMING A BLANK BEST SCENARIO*
004700*                            AT 0% RETURN.  TRAILER IS NOW       *
004800*                            SKIPPED WHEN NO RESULTS CAME IN.    *
004900*  07-17-02   DLH    0082    DETAIL/BEST-SCENARIO LOGIC          *
005000*                            RESTRUCTURED INTO A PERFORM ... THRU*
005100*                            BRACKET WITH GO TO, MATCHING THE    *
005200*                            STYLE DCASIM1 WAS JUST CONVERTED TO.*
005300******************************************************************
005400*-----------------------*
005500 ENVIRONMENT DIVISION.
005600*-----------------------*
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006400     SELECT RESULTS-FILE ASSIGN TO RESIN
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-RES-STATUS.
006700*
006800     SELECT SCENARIO-FILE ASSIGN TO SCNIN
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-SCN-STATUS.
007100*
007200     SELECT COMPARISON-RPT ASSIGN TO RPTOUT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-RPT-STATUS.
007500*
007600*-----------------------*
007700 DATA DIVISION.
007800*-----------------------*
007900 FILE SECTION.
008000*
008100 FD  RESULTS-FILE RECORDING MODE F.
008200     COPY DCARES1.
008300*
008400 FD  SCENARIO-FILE RECORDING MODE F.
008500     COPY DCASCN1.
008600*
008700 FD  COMPARISON-RPT RECORDING MODE F.
008800 01  RPT-REC                         PIC X(132).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200* STANDALONE FLAG - NOT GROUPED, IT'S CHECKED IN EXACTLY ONE    *
009300* PLACE (000-MAIN-PROCESS) TO SKIP THE TRAILER ON AN EMPTY RUN.*
009400*                                                       SRP 0081
009500 77  WS-ANY-RESULTS-SW           PIC X VALUE 'N'.
009600     88  RESULTS-EXIST               VALUE 'Y'.
009700*
009800 01  WS-FIELDS.
009900     05  WS-RES-STATUS               PIC X(02) VALUE SPACES.
010000     05  WS-SCN-STATUS               PIC X(02) VALUE SPACES.
010100     05  WS-RPT-STATUS               PIC X(02) VALUE SPACES.
010200*
010300 01  SYSTEM-DATE-AND-TIME.
010400     05  CURRENT-DATE.
010500         10  CURRENT-YEAR            PIC 9(02).
010600         10  CURRENT-MONTH           PIC 9(02).
010700         10  CURRENT-DAY             PIC 9(02).
010800     05  CURRENT-TIME.
010900         10  CURRENT-HOUR            PIC 9(02).
011000         10  CURRENT-MINUTE          PIC 9(02).
011100         10  CURRENT-SECOND          PIC 9(02).
011200         10  CURRENT-HNDSEC          PIC 9(02).
011300*
011400 01  SWITCHES.
011500     05  WS-RES-EOF-SW               PIC X     VALUE 'N'.
011600         88  RES-EOF                           VALUE 'Y'.
011700     05  WS-SCN-EOF-SW               PIC X     VALUE 'N'.
011800         88  SCN-EOF                           VALUE 'Y'.
011900     05  WS-SCN-FOUND-SW             PIC X     VALUE 'N'.
012000         88  SCN-FOUND                         VALUE 'Y'.
012100     05  WS-FIRST-DETAIL-SW          PIC X     VALUE 'Y'.
012200         88  FIRST-DETAIL                      VALUE 'Y'.
012300*
012400 01  WS-COUNTERS BINARY.
012500     05  WS-SCENARIO-COUNT           PIC S9(05) VALUE ZERO.
012600*
012700* RUN-DATE CENTURY WINDOW - THE ACCEPT FROM DATE ONLY GIVES A
012800* 2-DIGIT YEAR.  00-49 IS TREATED AS 20XX, 50-99 AS 19XX.
012900*                                                       SRP 0066
013000 01  WS-RUN-DATE-FULL.
013100     05  WS-RUN-CC                   PIC 9(02).
013200     05  WS-RUN-YY                   PIC 9(02).
013300     05  WS-RUN-MM                   PIC 9(02).
013400     05  WS-RUN-DD                   PIC 9(02).
013500 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-FULL
013600                                     PIC 9(08).
013700*
013800* SHORT FORM OF THE BEST-SCENARIO NAME FOR THE CONSOLE TRACE -
013900* OPS WANTED THE OLD 8-CHARACTER DATASET-STYLE NAME IN THE LOG
014000* EVEN THOUGH THE REPORT ITSELF PRINTS THE FULL 20.
014100 01  WS-BEST-NAME-AREA.
014200     05  WS-BEST-NAME                PIC X(20) VALUE SPACES.
014300 01  WS-BEST-NAME-SHORT REDEFINES WS-BEST-NAME-AREA.
014400     05  WS-BEST-NAME-8              PIC X(08).
014500     05  FILLER                      PIC X(12).
014600*
014700 01  CMP-WORK-FIELDS.
014800     05  WS-BEST-RATE                PIC S9(03)V9(04) VALUE ZERO.
014900     05  WS-AMT-WHOLE                PIC S9(09).
015000     05  WS-RATE-ONE-DEC             PIC S9(03)V9(01).
015100*
015200* REPORT LAYOUTS
015300*
015400     COPY DCARPH1.
015500     COPY DCARPB1.
015600*
015700*-----------------------*
015800 PROCEDURE DIVISION.
015900*-----------------------*
016000 000-MAIN-PROCESS.
016100*
016200     ACCEPT CURRENT-DATE FROM DATE.
016300     ACCEPT CURRENT-TIME FROM TIME.
016400*
016500     DISPLAY '************DCA COMPARISON REPORT*****************'.
016600     DISPLAY 'DCACMP1 STARTED DATE = ' CURRENT-MONTH '/'
016700            CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
016800     DISPLAY '             TIME = ' CURRENT-HOUR ':'
016900            CURRENT-MINUTE ':' CURRENT-SECOND.
017000     DISPLAY '****************************************************'.
017100*
017200     PERFORM 100-OPEN-FILES.
017300     PERFORM 150-WINDOW-RUN-DATE.
017400     PERFORM 200-WRITE-REPORT-HEADING.
017500     PERFORM 110-READ-RESULTS-FILE.
017600     PERFORM 300-PROCESS-ONE-RESULT
017700        UNTIL RES-EOF.
017800     IF RESULTS-EXIST
017900         PERFORM 400-WRITE-TRAILER
018000     ELSE
018100         DISPLAY 'NO RESULTS RECORDS - TRAILER NOT PRINTED'
018200     END-IF.
018300     PERFORM 900-CLOSE-FILES.
018400*
018500     DISPLAY 'BEST SCENARIO (8-CHAR): ' WS-BEST-NAME-8.
018600     DISPLAY 'DCACMP1 END OF SESSION'.
018700*
018800     STOP RUN.
018900*
019000 100-OPEN-FILES.
019100*
019200     OPEN INPUT  RESULTS-FILE.
019300     OPEN OUTPUT COMPARISON-RPT.
019400*
019500 110-READ-RESULTS-FILE.
019600*
019700     READ RESULTS-FILE
019800         AT END MOVE 'Y' TO WS-RES-EOF-SW.
019900*
020000 150-WINDOW-RUN-DATE.
020100*
020200     MOVE CURRENT-YEAR TO WS-RUN-YY.
020300     MOVE CURRENT-MONTH TO WS-RUN-MM.
020400     MOVE CURRENT-DAY   TO WS-RUN-DD.
020500     IF CURRENT-YEAR < 50
020600         MOVE 20 TO WS-RUN-CC
020700     ELSE
020800         MOVE 19 TO WS-RUN-CC
020900     END-IF.
021000*
021100 200-WRITE-REPORT-HEADING.
021200*
021300     MOVE WS-RUN-MM TO H0-RUN-MM.
021400     MOVE WS-RUN-DD TO H0-RUN-DD.
021500     MOVE WS-RUN-YY TO H0-RUN-YY.
021600     WRITE RPT-REC FROM HEADING0.
021700     WRITE RPT-REC FROM HEADING1.
021800*
021900 300-PROCESS-ONE-RESULT.
022000*
022100     MOVE 'Y' TO WS-ANY-RESULTS-SW.
022200     PERFORM 310-WRITE-DETAIL-LINE THRU 320-EXIT.
022300     PERFORM 110-READ-RESULTS-FILE.
022400*
022500* THE RESULTS RECORD CARRIES THE MONEY AND RETURN FIELDS.  THE
022600* FREQUENCY/TICKER/PER-PERIOD-AMOUNT/RATE COLUMNS ARE SCENARIO
022700* INPUT, NOT RESULTS OUTPUT, SO WE RE-READ THE SCENARIO FILE TO
022800* PICK THEM UP BEFORE BUILDING THE DETAIL LINE.  RUN AS A      *
022900* PERFORM ... THRU BRACKET - GO TO PICKS THE FOUND/NOT-FOUND   *
023000* BRANCH FOR THE SCENARIO COLUMNS.                     DLH 0082
023100 310-WRITE-DETAIL-LINE.
023200*
023300     PERFORM 330-FIND-SCENARIO-PARMS.
023400     MOVE RES-SCN-NAME TO D-NAME.
023500     COMPUTE WS-AMT-WHOLE ROUNDED = RES-INIT-SAVINGS.
023600     MOVE WS-AMT-WHOLE TO D-INIT.
023700     IF SCN-FOUND
023800         GO TO 312-MOVE-SCENARIO-PARMS
023900     END-IF.
024000     MOVE SPACES TO D-FREQ.
024100     MOVE SPACES TO D-TICK.
024200     MOVE ZERO   TO D-AMT.
024300     MOVE ZERO   TO D-RATE.
024400     GO TO 315-FINISH-DETAIL-LINE.
024500*
024600 312-MOVE-SCENARIO-PARMS.
024700*
024800     MOVE SCN-FREQUENCY TO D-FREQ.
024900     COMPUTE WS-AMT-WHOLE ROUNDED = SCN-INVEST-AMT.
025000     MOVE WS-AMT-WHOLE TO D-AMT.
025100     MOVE SCN-ANNUAL-RATE TO D-RATE.
025200     MOVE SCN-TICKER TO D-TICK.
025300*
025400 315-FINISH-DETAIL-LINE.
025500*
025600     COMPUTE WS-AMT-WHOLE ROUNDED = RES-TOTAL-FINAL-VALUE.
025700     MOVE WS-AMT-WHOLE TO D-FINAL.
025800     COMPUTE WS-AMT-WHOLE ROUNDED = RES-TOTAL-RETURN.
025900     MOVE WS-AMT-WHOLE TO D-RETURN.
026000     COMPUTE WS-RATE-ONE-DEC ROUNDED = RES-RETURN-RATE.
026100     MOVE WS-RATE-ONE-DEC TO D-RATE2.
026200     WRITE RPT-REC FROM DETAIL-LINE.
026300*
026400*
026500* BEST SCENARIO = MAXIMUM RETURN RATE, FIRST SCENARIO SEEN WINS
026600* A TIE - THE COMPARE BELOW IS STRICTLY > ON PURPOSE.   TJM 0036
026700 320-TRACK-BEST-SCENARIO.
026800*
026900     IF FIRST-DETAIL
027000         MOVE RES-RETURN-RATE TO WS-BEST-RATE
027100         MOVE RES-SCN-NAME    TO WS-BEST-NAME
027200         MOVE 'N' TO WS-FIRST-DETAIL-SW
027300     ELSE
027400         IF RES-RETURN-RATE > WS-BEST-RATE
027500             MOVE RES-RETURN-RATE TO WS-BEST-RATE
027600             MOVE RES-SCN-NAME    TO WS-BEST-NAME
027700         END-IF
027800     END-IF.
027900     ADD 1 TO WS-SCENARIO-COUNT.
028000*
028100 320-EXIT.
028200     EXIT.
028300*
028400* 330/332/334 STAY OUT-OF-LINE, CALLED BY SIMPLE PERFORM FROM
028500* 310 - MOVED BELOW THE 310 THRU 320-EXIT BRACKET SO THE
028600* FALL-THROUGH OUT OF 315/320 DOESN'T RE-DRIVE THE SCENARIO
028700* FILE SCAN A SECOND TIME.                           DLH 0082
028800 330-FIND-SCENARIO-PARMS.
028900*
029000     MOVE 'N' TO WS-SCN-EOF-SW.
029100     MOVE 'N' TO WS-SCN-FOUND-SW.
029200     OPEN INPUT SCENARIO-FILE.
029300     PERFORM 332-READ-SCENARIO-FILE.
029400     PERFORM 334-SCAN-FOR-SCENARIO
029500        UNTIL SCN-EOF OR SCN-FOUND.
029600     CLOSE SCENARIO-FILE.
029700*
029800 332-READ-SCENARIO-FILE.
029900*
030000     READ SCENARIO-FILE
030100         AT END MOVE 'Y' TO WS-SCN-EOF-SW.
030200*
030300 334-SCAN-FOR-SCENARIO.
030400*
030500     IF SCN-NAME = RES-SCN-NAME
030600         MOVE 'Y' TO WS-SCN-FOUND-SW
030700     ELSE
030800         PERFORM 332-READ-SCENARIO-FILE
030900     END-IF.
031000*
031100 400-WRITE-TRAILER.
031200*
031300     MOVE WS-SCENARIO-COUNT TO T1-COUNT.
031400     WRITE RPT-REC FROM TRAILER-LINE-1.
031500     MOVE WS-BEST-NAME TO T2-NAME.
031600     COMPUTE WS-RATE-ONE-DEC ROUNDED = WS-BEST-RATE.
031700     MOVE WS-RATE-ONE-DEC TO T2-RATE.
031800     WRITE RPT-REC FROM TRAILER-LINE-2.
031900*
032000 900-CLOSE-FILES.
032100*
032200     CLOSE RESULTS-FILE.
032300     CLOSE COMPARISON-RPT.
032400*
032500 END PROGRAM DCACMP1.
