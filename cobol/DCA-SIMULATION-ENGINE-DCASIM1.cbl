000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 11-09-1991
000400* Purpose: DOLLAR-COST-AVERAGING SIMULATION ENGINE FOR THE LAZY
000500*        : INVESTOR DCA SYSTEM.  WALKS EACH SCENARIO DAY BY DAY,
000600*        : COMPOUNDS SAVINGS INTEREST, BUYS SHARES ON SCHEDULE,
000700*        : AND WRITES THE TRANSACTION, HISTORY AND RESULTS FILES.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------*
001100 IDENTIFICATION DIVISION.
001200*-----------------------*
001300 PROGRAM-ID. DCASIM1.
001400 AUTHOR. SANDEEP PRAJAPATI.
001500 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - DP CENTER.
001600 DATE-WRITTEN. 11-09-1991.
001700 DATE-COMPILED.
001800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001900******************************************************************
002000*                       CHANGE LOG                               *
002100*    DATE     INIT   TKT#    DESCRIPTION                         *
002200*  --------   ----   -----   -------------------------------    *
002300*  11-09-91   SRP    0001    ORIGINAL PROGRAM.  REPLACES THE     *
002400*                            DESK'S SPREADSHEET DCA WORKSHEET.   *
002500*  12-02-91   SRP    0006    ADDED BIWEEKLY FREQUENCY, DESK      *
002600*                            ONLY ASKED FOR WEEKLY/MONTHLY AT    *
002700*                            FIRST.                              *
002800*  04-18-92   DLH    0014    FIXED DAILY RATE TRUNCATING TO 6    *
002900*                            DECIMALS - UNDERSTATED INTEREST ON  *
003000*                            LOW-RATE SAVINGS SCENARIOS.         *
003100*  09-30-93   SRP    0022    DAYS-SINCE-INVESTMENT NO LONGER     *
003200*                            RESETS WHEN A PURCHASE IS SKIPPED   *
003300*                            FOR INSUFFICIENT FUNDS - PER DESK,  *
003400*                            RETRY NEXT DAY INSTEAD.             *
003500*  03-14-94   SRP    0029    WIDENED PRICE TABLE TO 3700 ROWS -  *
003600*                            10-YR SCENARIOS WERE OVERFLOWING    *
003700*                            THE OLD 1250-ROW TABLE.             *
003800*  11-01-94   TJM    0035    ADDED LEAP YEAR TEST TO THE DATE    *
003900*                            ROLL PARAGRAPH - FEB 29 WAS BEING   *
004000*                            SKIPPED EVERY YEAR, NOT JUST NON-   *
004100*                            LEAP ONES.                          *
004200*  05-02-95   SRP    0041    FINAL PRICE NOW FALLS BACK TO LAST  *
004300*                            AVAILABLE CLOSE WHEN THE END DATE   *
004400*                            ITSELF HAS NO TRADE.                *
004500*  08-22-97   TJM    0058    SCENARIO VALIDATION SPLIT OUT OF    *
004600*                            THE MAIN LOOP INTO ITS OWN          *
004700*                            PARAGRAPH FOR THE AUDIT REVIEW.     *
004800*  01-05-99   SRP    0066    Y2K - CONFIRMED CENTURY DIGITS ON   *
004900*                            ALL DATE FIELDS AND THE DATE ROLL   *
005000*                            PARAGRAPH CARRY WS-CUR-CC INTO THE  *
005100*                            YEAR 2000 CORRECTLY.  NO RECORD     *
005200*                            LAYOUT CHANGE REQUIRED.             *
005300*  06-11-99   SRP    0067    Y2K - REGRESSION RUN AGAINST 1999/  *
005400*                            2000 BOUNDARY SCENARIOS, CLEAN.     *
005500*  02-09-01   TJM    0074    NO PRICE DATA MESSAGE NOW NAMES     *
005600*                            BOTH THE SCENARIO AND THE TICKER -  *
005700*                            OPS WAS GUESSING WHICH ONE FAILED.  *
005800*  07-16-02   SRP    0081    ADDED A START-UP TRACE PER SCENARIO *
005900*                            SHOWING THE RUN WINDOW FROM THE NEW *
006000*                            SCN-START-BRKDN / SCN-END-BRKDN     *
006100*                            GROUPS, AND A SCENARIOS-PROCESSED   *
006200*                            COUNT DISPLAYED AT END OF SESSION.  *
006300*  07-16-02   SRP    0082    PURCHASE TRACE NOW SHOWS TICKER AND *
006400*                            DATE ON EACH TRANSACTION WRITE -    *
006500*                            TXN-RECORD-1 WIDENED TO CARRY BOTH. *
006600*  07-17-02   DLH    0083    DAILY LOOP RESTRUCTURED INTO A      *
006700*                            PERFORM ... THRU ... BRACKET WITH   *
006800*                            GO TO FOR THE PURCHASE SKIP, TO     *
006900*                            MATCH THE SHOP'S OLDER PROGRAMS -   *
007000*                            THE NESTED PERFORM/IF HAD GOTTEN    *
007100*                            HARD TO FOLLOW WITH TWO MAINTAINERS *
007200*                            TOUCHING IT OVER THE YEARS.         *
007300*  07-18-02   DLH    0085    320-CALC-INTERVAL-DAYS NOW COMPARES *
007400*                            THE WHOLE SCN-FREQUENCY FIELD, NOT  *
007500*                            JUST THE FIRST BYTE - A MISSPELLED  *
007600*                            FREQUENCY STARTING 'W'/'B'/'M' WAS  *
007700*                            MATCHING WEEKLY/BIWEEKLY/MONTHLY    *
007800*                            INSTEAD OF DEFAULTING TO WEEKLY.    *
007900*                            SCN-FREQUENCY-CD REDEFINES DROPPED  *
008000*                            FROM DCASCN1, NO LONGER NEEDED.     *
008100******************************************************************
008200*-----------------------*
008300 ENVIRONMENT DIVISION.
008400*-----------------------*
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM.
008800*
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*
009200     SELECT SCENARIO-FILE ASSIGN TO SCNIN
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS WS-SCN-STATUS.
009500*
009600     SELECT PRICE-FILE ASSIGN TO PRCIN
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS WS-PRC-STATUS.
009900*
010000     SELECT TRANSACTION-FILE ASSIGN TO TXNOUT
010100         ORGANIZATION IS SEQUENTIAL
010200         FILE STATUS IS WS-TXN-STATUS.
010300*
010400     SELECT HISTORY-FILE ASSIGN TO HSTOUT
010500         ORGANIZATION IS SEQUENTIAL
010600         FILE STATUS IS WS-HST-STATUS.
010700*
010800     SELECT RESULTS-FILE ASSIGN TO RESOUT
010900         ORGANIZATION IS SEQUENTIAL
011000         FILE STATUS IS WS-RES-STATUS.
011100*
011200*-----------------------*
011300 DATA DIVISION.
011400*-----------------------*
011500 FILE SECTION.
011600*
011700 FD  SCENARIO-FILE RECORDING MODE F.
011800     COPY DCASCN1.
011900*
012000 FD  PRICE-FILE RECORDING MODE F.
012100     COPY DCAPRC1.
012200*
012300 FD  TRANSACTION-FILE RECORDING MODE F.
012400     COPY DCATXN1.
012500*
012600 FD  HISTORY-FILE RECORDING MODE F.
012700     COPY DCAHST1.
012800*
012900 FD  RESULTS-FILE RECORDING MODE F.
013000     COPY DCARES1.
013100*
013200 WORKING-STORAGE SECTION.
013300*
013400* STANDALONE RUN COUNTER - NOT WORTH A GROUP, OPS JUST WANTS IT
013500* ON THE SYSOUT AT END OF SESSION.                      SRP 0081
013600 77  WS-SCENARIOS-PROCESSED      PIC S9(05) COMP VALUE ZERO.
013700*
013800 01  WS-FIELDS.
013900     05  WS-SCN-STATUS               PIC X(02) VALUE SPACES.
014000     05  WS-PRC-STATUS               PIC X(02) VALUE SPACES.
014100     05  WS-TXN-STATUS               PIC X(02) VALUE SPACES.
014200     05  WS-HST-STATUS               PIC X(02) VALUE SPACES.
014300     05  WS-RES-STATUS               PIC X(02) VALUE SPACES.
014400*
014500 01  SYSTEM-DATE-AND-TIME.
014600     05  CURRENT-DATE.
014700         10  CURRENT-YEAR            PIC 9(02).
014800         10  CURRENT-MONTH           PIC 9(02).
014900         10  CURRENT-DAY             PIC 9(02).
015000     05  CURRENT-TIME.
015100         10  CURRENT-HOUR            PIC 9(02).
015200         10  CURRENT-MINUTE          PIC 9(02).
015300         10  CURRENT-SECOND          PIC 9(02).
015400         10  CURRENT-HNDSEC          PIC 9(02).
015500*
015600 01  SWITCHES.
015700     05  WS-SCN-EOF-SW               PIC X     VALUE 'N'.
015800         88  SCN-EOF                           VALUE 'Y'.
015900     05  WS-PRC-EOF-SW               PIC X     VALUE 'N'.
016000         88  PRC-EOF                           VALUE 'Y'.
016100     05  WS-SCENARIO-ERROR-SW        PIC X     VALUE 'N'.
016200         88  SCENARIO-IN-ERROR                 VALUE 'Y'.
016300     05  WS-PRICE-FOUND-SW           PIC X     VALUE 'N'.
016400         88  PRICE-FOUND-TODAY                 VALUE 'Y'.
016500     05  WS-LEAP-YEAR-SW             PIC X     VALUE 'N'.
016600         88  IS-LEAP-YEAR                      VALUE 'Y'.
016700*
016800 01  WS-COUNTERS BINARY.
016900     05  PRC-TABLE-SUB               PIC S9(04).
017000     05  PRC-TABLE-COUNT             PIC S9(04) VALUE ZERO.
017100     05  WS-INTERVAL-DAYS            PIC S9(03).
017200     05  WS-DAYS-SINCE-INVEST        PIC S9(05).
017300     05  WS-NUM-INVESTMENTS          PIC S9(05).
017400     05  WS-FULL-YEAR                PIC S9(04).
017500     05  WS-DIV-RESULT               PIC S9(04).
017600     05  WS-DIV-REM-4                PIC S9(04).
017700     05  WS-DIV-REM-100              PIC S9(04).
017800     05  WS-DIV-REM-400              PIC S9(04).
017900*
018000* IN-MEMORY PRICE TABLE FOR THE SCENARIO CURRENTLY RUNNING -
018100* LOADED FRESH BY 200-LOAD-PRICE-TABLE FOR EACH SCENARIO.
018200*                                                       TJM 0029
018300 01  PRC-TABLE-AREA VALUE ZERO.
018400     05  PRC-TABLE-ENTRY OCCURS 3700 TIMES.
018500         10  PRC-TAB-DATE            PIC 9(08).
018600         10  PRC-TAB-CLOSE           PIC S9(07)V9(04).
018700*
018800* MONTH-LENGTH TABLE FOR THE CALENDAR-DAY ROLL PARAGRAPH -
018900* FEBRUARY'S ENTRY IS RESET EACH TIME BY THE LEAP YEAR TEST.
019000*                                                       TJM 0035
019100 01  DAY-LENGTH-TABLE.
019200     05  FILLER                      PIC 9(02) VALUE 31.
019300     05  FILLER                      PIC 9(02) VALUE 28.
019400     05  FILLER                      PIC 9(02) VALUE 31.
019500     05  FILLER                      PIC 9(02) VALUE 30.
019600     05  FILLER                      PIC 9(02) VALUE 31.
019700     05  FILLER                      PIC 9(02) VALUE 30.
019800     05  FILLER                      PIC 9(02) VALUE 31.
019900     05  FILLER                      PIC 9(02) VALUE 31.
020000     05  FILLER                      PIC 9(02) VALUE 30.
020100     05  FILLER                      PIC 9(02) VALUE 31.
020200     05  FILLER                      PIC 9(02) VALUE 30.
020300     05  FILLER                      PIC 9(02) VALUE 31.
020400 01  DAY-LENGTH-RED REDEFINES DAY-LENGTH-TABLE.
020500     05  DAY-LENGTH OCCURS 12 TIMES  PIC 9(02).
020600*
020700 01  SIM-WORK-FIELDS.
020800     05  WS-CURRENT-SAVINGS          PIC S9(09)V99.
020900     05  WS-DAILY-RATE               PIC S9(01)V9(10).
021000     05  WS-DAILY-INTEREST           PIC S9(09)V99.
021100     05  WS-TOTAL-SHARES             PIC S9(09)V9(06).
021200     05  WS-TOTAL-INVESTED           PIC S9(09)V99.
021300     05  WS-SHARES-PURCHASED         PIC S9(07)V9(06).
021400     05  WS-CLOSE-PRICE-TODAY        PIC S9(07)V9(04).
021500     05  WS-FINAL-PRICE              PIC S9(07)V9(04).
021600     05  WS-PORTFOLIO-VAL            PIC S9(09)V99.
021700     05  WS-CUR-DATE                 PIC 9(08).
021800     05  WS-CUR-DATE-BRKDN REDEFINES WS-CUR-DATE.
021900         10  WS-CUR-CC               PIC 9(02).
022000         10  WS-CUR-YY               PIC 9(02).
022100         10  WS-CUR-MM               PIC 9(02).
022200         10  WS-CUR-DD               PIC 9(02).
022300*
022400 01  ERR-MESSAGE-FIELDS.
022500     05  ERR-MSG-DATA1               PIC X(45) VALUE SPACES.
022600     05  ERR-MSG-DATA2               PIC X(45) VALUE SPACES.
022700*
022800*-----------------------*
022900 PROCEDURE DIVISION.
023000*-----------------------*
023100 000-MAIN-PROCESS.
023200*
023300     ACCEPT CURRENT-DATE FROM DATE.
023400     ACCEPT CURRENT-TIME FROM TIME.
023500*
023600     DISPLAY '************DCA SIMULATION ENGINE*****************'.
023700     DISPLAY 'DCASIM1 STARTED DATE = ' CURRENT-MONTH '/'
023800            CURRENT-DAY '/' CURRENT-YEAR  '  (mm/dd/yy)'.
023900     DISPLAY '             TIME = ' CURRENT-HOUR ':'
024000            CURRENT-MINUTE ':' CURRENT-SECOND.
024100     DISPLAY '****************************************************'.
024200*
024300     PERFORM 100-OPEN-FILES.
024400     PERFORM 110-READ-SCENARIO-FILE.
024500     PERFORM 120-PROCESS-ONE-SCENARIO
024600        UNTIL SCN-EOF.
024700     PERFORM 900-CLOSE-FILES.
024800*
024900     DISPLAY 'SCENARIOS PROCESSED: ' WS-SCENARIOS-PROCESSED.
025000     DISPLAY 'DCASIM1 END OF SESSION'.
025100*
025200     STOP RUN.
025300*
025400 100-OPEN-FILES.
025500*
025600     OPEN INPUT  SCENARIO-FILE.
025700     OPEN OUTPUT TRANSACTION-FILE.
025800     OPEN OUTPUT HISTORY-FILE.
025900     OPEN OUTPUT RESULTS-FILE.
026000*
026100 110-READ-SCENARIO-FILE.
026200*
026300     READ SCENARIO-FILE
026400         AT END MOVE 'Y' TO WS-SCN-EOF-SW.
026500*
026600 120-PROCESS-ONE-SCENARIO.
026700*
026800     ADD 1 TO WS-SCENARIOS-PROCESSED.
026900     DISPLAY 'SCENARIO: ' SCN-NAME ' RUNS ' SCN-START-MM '/'
027000            SCN-START-DD '/' SCN-START-CC SCN-START-YY
027100            ' THRU ' SCN-END-MM '/' SCN-END-DD '/'
027200            SCN-END-CC SCN-END-YY.
027300     MOVE 'N' TO WS-SCENARIO-ERROR-SW.
027400     PERFORM 180-VALIDATE-SCENARIO.
027500     IF NOT SCENARIO-IN-ERROR
027600         PERFORM 200-LOAD-PRICE-TABLE
027700         IF NOT SCENARIO-IN-ERROR
027800             PERFORM 300-INIT-SCENARIO
027900             PERFORM 400-SIMULATE-ONE-DAY
028000                UNTIL WS-CUR-DATE > SCN-END-DATE
028100             PERFORM 500-FINALIZE-SCENARIO
028200         END-IF
028300     END-IF.
028400     PERFORM 110-READ-SCENARIO-FILE.
028500*
028600* INITIAL SAVINGS MUST BE > 0 FOR A SCENARIO TO BE RUN - MATCHES
028700* THE DESK TOOL'S UI GATE.                              TJM 0058
028800 180-VALIDATE-SCENARIO.
028900*
029000     IF SCN-INIT-SAVINGS NOT > ZERO
029100         MOVE 'SCENARIO SKIPPED - INIT SAVINGS NOT > 0: '
029200                                     TO ERR-MSG-DATA1
029300         MOVE SCN-NAME               TO ERR-MSG-DATA2
029400         DISPLAY ERR-MSG-DATA1 ERR-MSG-DATA2
029500         MOVE 'Y' TO WS-SCENARIO-ERROR-SW
029600     END-IF.
029700*
029800* LOADS THE PRICE TABLE FOR THIS SCENARIO'S TICKER AND DATE
029900* RANGE.  A SAVINGS-ONLY SCENARIO (SCN-INVEST-AMT = 0) NEVER
030000* TOUCHES THE PRICE FILE AT ALL.                        SRP 0074
030100 200-LOAD-PRICE-TABLE.
030200*
030300     MOVE ZERO TO PRC-TABLE-COUNT.
030400     IF SCN-INVEST-AMT > ZERO
030500         MOVE 'N' TO WS-PRC-EOF-SW
030600         OPEN INPUT PRICE-FILE
030700         PERFORM 210-READ-PRICE-FILE
030800         PERFORM 220-LOAD-ONE-PRICE
030900            UNTIL PRC-EOF
031000         CLOSE PRICE-FILE
031100         IF PRC-TABLE-COUNT = ZERO
031200             MOVE 'NO STOCK DATA FOUND - SCENARIO: '
031300                                     TO ERR-MSG-DATA1
031400             STRING SCN-NAME DELIMITED BY SIZE
031500                    ' TICKER: ' DELIMITED BY SIZE
031600                    SCN-TICKER DELIMITED BY SIZE
031700                    INTO ERR-MSG-DATA2
031800             DISPLAY ERR-MSG-DATA1 ERR-MSG-DATA2
031900             MOVE 'Y' TO WS-SCENARIO-ERROR-SW
032000         END-IF
032100     END-IF.
032200*
032300 210-READ-PRICE-FILE.
032400*
032500     READ PRICE-FILE
032600         AT END MOVE 'Y' TO WS-PRC-EOF-SW.
032700*
032800 220-LOAD-ONE-PRICE.
032900*
033000     IF PRC-TICKER = SCN-TICKER
033100        AND PRC-DATE NOT < SCN-START-DATE
033200        AND PRC-DATE NOT > SCN-END-DATE
033300         ADD 1 TO PRC-TABLE-COUNT
033400         MOVE PRC-DATE  TO PRC-TAB-DATE(PRC-TABLE-COUNT)
033500         MOVE PRC-CLOSE TO PRC-TAB-CLOSE(PRC-TABLE-COUNT)
033600     END-IF.
033700     PERFORM 210-READ-PRICE-FILE.
033800*
033900 300-INIT-SCENARIO.
034000*
034100     MOVE SCN-INIT-SAVINGS       TO WS-CURRENT-SAVINGS.
034200     MOVE ZERO TO WS-TOTAL-SHARES
034300                  WS-TOTAL-INVESTED
034400                  WS-NUM-INVESTMENTS
034500                  WS-DAYS-SINCE-INVEST.
034600     MOVE SCN-START-DATE         TO WS-CUR-DATE.
034700     PERFORM 310-CALC-DAILY-RATE.
034800     PERFORM 320-CALC-INTERVAL-DAYS.
034900*
035000* DAILY RATE CARRIED TO 10 DECIMALS - LOW-RATE SCENARIOS NEED
035100* THE PRECISION OR THE COMPOUNDING UNDERSTATES INTEREST.
035200*                                                       DLH 0014
035300 310-CALC-DAILY-RATE.
035400*
035500     COMPUTE WS-DAILY-RATE ROUNDED =
035600             (SCN-ANNUAL-RATE / 100) / 365.
035700*
035800* COMPARE THE WHOLE FREQUENCY LITERAL - A ONE-BYTE SHORT FORM
035900* LOOKED RIGHT BUT MATCHED ANY BOGUS VALUE STARTING 'W'/'B'/'M'
036000* INSTEAD OF FALLING THROUGH TO THE DEFAULT.          DLH 0085
036100 320-CALC-INTERVAL-DAYS.
036200*
036300     EVALUATE SCN-FREQUENCY
036400         WHEN 'WEEKLY'
036500             MOVE 7  TO WS-INTERVAL-DAYS
036600         WHEN 'BIWEEKLY'
036700             MOVE 14 TO WS-INTERVAL-DAYS
036800         WHEN 'MONTHLY'
036900             MOVE 30 TO WS-INTERVAL-DAYS
037000         WHEN OTHER
037100             MOVE 7  TO WS-INTERVAL-DAYS
037200     END-EVALUATE.
037300*
037400* ONE PASS OF THE DAILY LOOP - INTEREST FIRST, THEN THE
037500* PURCHASE CHECK, THEN THE HISTORY RECORD, THEN ROLL THE DATE.
037600* RUN AS A SINGLE PERFORM ... THRU BRACKET, WITH A GO TO TO
037700* SKIP THE PURCHASE WHEN IT ISN'T DUE.                  DLH 0083
037800 400-SIMULATE-ONE-DAY.
037900*
038000     PERFORM 410-ACCRUE-INTEREST THRU 460-EXIT.
038100*
038200 410-ACCRUE-INTEREST.
038300*
038400     COMPUTE WS-DAILY-INTEREST ROUNDED =
038500             WS-CURRENT-SAVINGS * WS-DAILY-RATE.
038600     ADD WS-DAILY-INTEREST TO WS-CURRENT-SAVINGS.
038700     ADD 1 TO WS-DAYS-SINCE-INVEST.
038800*
038900* LOOKS UP TODAY'S CLOSE IN THE PRICE TABLE.  A MISS SIMPLY
039000* MEANS NO TRADE THAT DAY (WEEKEND OR HOLIDAY) - THE PURCHASE
039100* CHECK BELOW RETRIES ON THE NEXT CALENDAR DAY.         SRP 0022
039200 420-FIND-PRICE-FOR-DATE.
039300*
039400     MOVE 'N' TO WS-PRICE-FOUND-SW.
039500     MOVE ZERO TO WS-CLOSE-PRICE-TODAY.
039600     PERFORM 422-SCAN-PRICE-TABLE
039700        VARYING PRC-TABLE-SUB FROM 1 BY 1
039800        UNTIL PRC-TABLE-SUB > PRC-TABLE-COUNT
039900           OR PRICE-FOUND-TODAY.
040000     IF WS-DAYS-SINCE-INVEST NOT < WS-INTERVAL-DAYS
040100        AND WS-CURRENT-SAVINGS NOT < SCN-INVEST-AMT
040200        AND SCN-INVEST-AMT > ZERO
040300        AND PRICE-FOUND-TODAY
040400         GO TO 440-MAKE-PURCHASE
040500     END-IF.
040600     GO TO 450-WRITE-HISTORY.
040700*
040800 422-SCAN-PRICE-TABLE.
040900*
041000     IF PRC-TAB-DATE(PRC-TABLE-SUB) = WS-CUR-DATE
041100         MOVE 'Y' TO WS-PRICE-FOUND-SW
041200         MOVE PRC-TAB-CLOSE(PRC-TABLE-SUB)
041300                                  TO WS-CLOSE-PRICE-TODAY
041400     END-IF.
041500*
041600 440-MAKE-PURCHASE.
041700*
041800     COMPUTE WS-SHARES-PURCHASED ROUNDED =
041900             SCN-INVEST-AMT / WS-CLOSE-PRICE-TODAY.
042000     ADD WS-SHARES-PURCHASED  TO WS-TOTAL-SHARES.
042100     ADD SCN-INVEST-AMT       TO WS-TOTAL-INVESTED.
042200     SUBTRACT SCN-INVEST-AMT FROM WS-CURRENT-SAVINGS.
042300     ADD 1 TO WS-NUM-INVESTMENTS.
042400     PERFORM 470-WRITE-TRANSACTION.
042500     MOVE ZERO TO WS-DAYS-SINCE-INVEST.
042600*
042700 450-WRITE-HISTORY.
042800*
042900     MOVE SCN-NAME     TO HST-SCN-NAME.
043000     MOVE WS-CUR-DATE   TO HST-DATE.
043100     MOVE WS-CURRENT-SAVINGS TO HST-SAVINGS-BAL.
043200     IF PRICE-FOUND-TODAY
043300         COMPUTE WS-PORTFOLIO-VAL ROUNDED =
043400                 WS-TOTAL-SHARES * WS-CLOSE-PRICE-TODAY
043500         MOVE WS-PORTFOLIO-VAL  TO HST-PORTFOLIO-VAL
043600         COMPUTE HST-TOTAL-VALUE =
043700                 HST-SAVINGS-BAL + HST-PORTFOLIO-VAL
043800     ELSE
043900         MOVE ZERO           TO HST-PORTFOLIO-VAL
044000         MOVE HST-SAVINGS-BAL TO HST-TOTAL-VALUE
044100     END-IF.
044200     WRITE HST-RECORD-1.
044300     IF WS-HST-STATUS NOT = '00'
044400         DISPLAY 'HISTORY FILE WRITE ERROR, STATUS: '
044500                  WS-HST-STATUS
044600     END-IF.
044700*
044800* LEAP YEAR = DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR
044900* DIVISIBLE BY 400).  SET BEFORE 460 ROLLS THE DATE SO
045000* FEBRUARY'S TABLE ENTRY IS RIGHT FOR THE YEAR IN PLAY. SRP 0066
045100 458-SET-LEAP-YEAR-SWITCH.
045200*
045300     MOVE 'N' TO WS-LEAP-YEAR-SW.
045400     COMPUTE WS-FULL-YEAR = WS-CUR-CC * 100 + WS-CUR-YY.
045500     DIVIDE WS-FULL-YEAR BY 4 GIVING WS-DIV-RESULT
045600            REMAINDER WS-DIV-REM-4.
045700     IF WS-DIV-REM-4 = 0
045800         DIVIDE WS-FULL-YEAR BY 100 GIVING WS-DIV-RESULT
045900                REMAINDER WS-DIV-REM-100
046000         IF WS-DIV-REM-100 NOT = 0
046100             MOVE 'Y' TO WS-LEAP-YEAR-SW
046200         ELSE
046300             DIVIDE WS-FULL-YEAR BY 400 GIVING WS-DIV-RESULT
046400                    REMAINDER WS-DIV-REM-400
046500             IF WS-DIV-REM-400 = 0
046600                 MOVE 'Y' TO WS-LEAP-YEAR-SW
046700             END-IF
046800         END-IF
046900     END-IF.
047000     IF IS-LEAP-YEAR
047100         MOVE 29 TO DAY-LENGTH(2)
047200     ELSE
047300         MOVE 28 TO DAY-LENGTH(2)
047400     END-IF.
047500*
047600* ROLLS WS-CUR-DATE FORWARD ONE CALENDAR DAY, INCLUDING THE
047700* FEB 29 LEAP DAY.                                      TJM 0035
047800 460-NEXT-CALENDAR-DAY.
047900*
048000     ADD 1 TO WS-CUR-DD.
048100     IF WS-CUR-DD > DAY-LENGTH(WS-CUR-MM)
048200         MOVE 1 TO WS-CUR-DD
048300         ADD 1 TO WS-CUR-MM
048400         IF WS-CUR-MM > 12
048500             MOVE 1 TO WS-CUR-MM
048600             ADD 1 TO WS-CUR-YY
048700             IF WS-CUR-YY > 99
048800                 MOVE 0 TO WS-CUR-YY
048900                 ADD 1 TO WS-CUR-CC
049000             END-IF
049100         END-IF
049200     END-IF.
049300*
049400 460-EXIT.
049500     EXIT.
049600*
049700* BUILDS THE AUDIT TRACE LINE ON SYSOUT FOR EACH PURCHASE -
049800* TXN-RECORD-1 NOW CARRIES THE TICKER AND A DATE BREAKDOWN
049900* SO THE TRACE DOESN'T NEED THE SCENARIO RECORD.         SRP 0082
050000 470-WRITE-TRANSACTION.
050100*
050200     MOVE SCN-NAME               TO TXN-SCN-NAME.
050300     MOVE WS-CUR-DATE             TO TXN-DATE.
050400     MOVE SCN-TICKER              TO TXN-TICKER.
050500     MOVE WS-CLOSE-PRICE-TODAY    TO TXN-PRICE.
050600     MOVE WS-SHARES-PURCHASED     TO TXN-SHARES.
050700     MOVE SCN-INVEST-AMT          TO TXN-AMOUNT.
050800     WRITE TXN-RECORD-1.
050900     IF WS-TXN-STATUS NOT = '00'
051000         DISPLAY 'TRANSACTION FILE WRITE ERROR, STATUS: '
051100                  WS-TXN-STATUS
051200     END-IF.
051300     DISPLAY 'PURCHASE: ' TXN-SCN-NAME ' ON ' TXN-DATE-MM '/'
051400            TXN-DATE-DD '/' TXN-DATE-CC TXN-DATE-YY
051500            ' TICKER ' TXN-TICKER ' SHARES ' TXN-SHARES.
051600*
051700 500-FINALIZE-SCENARIO.
051800*
051900     PERFORM 510-FIND-FINAL-PRICE.
052000     PERFORM 520-CALC-RESULTS.
052100     PERFORM 530-WRITE-RESULTS.
052200*
052300* FINAL PRICE IS THE CLOSE ON THE END DATE, ELSE THE LAST
052400* AVAILABLE CLOSE IN THE LOADED TABLE.                  SRP 0041
052500 510-FIND-FINAL-PRICE.
052600*
052700     MOVE ZERO TO WS-FINAL-PRICE.
052800     PERFORM 512-SCAN-FOR-END-DATE
052900        VARYING PRC-TABLE-SUB FROM 1 BY 1
053000        UNTIL PRC-TABLE-SUB > PRC-TABLE-COUNT.
053100     IF WS-FINAL-PRICE = ZERO AND PRC-TABLE-COUNT > ZERO
053200         MOVE PRC-TAB-CLOSE(PRC-TABLE-COUNT) TO WS-FINAL-PRICE
053300     END-IF.
053400*
053500 512-SCAN-FOR-END-DATE.
053600*
053700     IF PRC-TAB-DATE(PRC-TABLE-SUB) = SCN-END-DATE
053800         MOVE PRC-TAB-CLOSE(PRC-TABLE-SUB) TO WS-FINAL-PRICE
053900     END-IF.
054000*
054100 520-CALC-RESULTS.
054200*
054300     MOVE SCN-NAME                TO RES-SCN-NAME.
054400     MOVE SCN-INIT-SAVINGS        TO RES-INIT-SAVINGS.
054500     MOVE WS-TOTAL-INVESTED       TO RES-TOTAL-INVESTED.
054600     MOVE WS-NUM-INVESTMENTS      TO RES-NUM-INVESTMENTS.
054700     MOVE WS-TOTAL-SHARES         TO RES-TOTAL-SHARES.
054800     MOVE WS-FINAL-PRICE          TO RES-FINAL-STOCK-PRICE.
054900     COMPUTE RES-FINAL-PORTFOLIO ROUNDED =
055000             WS-TOTAL-SHARES * WS-FINAL-PRICE.
055100     MOVE WS-CURRENT-SAVINGS      TO RES-FINAL-SAVINGS.
055200     COMPUTE RES-INTEREST-EARNED =
055300             RES-FINAL-SAVINGS -
055400             (RES-INIT-SAVINGS - RES-TOTAL-INVESTED).
055500     COMPUTE RES-TOTAL-FINAL-VALUE =
055600             RES-FINAL-SAVINGS + RES-FINAL-PORTFOLIO.
055700     COMPUTE RES-TOTAL-RETURN =
055800             RES-TOTAL-FINAL-VALUE - RES-INIT-SAVINGS.
055900     IF RES-INIT-SAVINGS = ZERO
056000         MOVE ZERO TO RES-RETURN-RATE
056100     ELSE
056200         COMPUTE RES-RETURN-RATE ROUNDED =
056300                 (RES-TOTAL-RETURN / RES-INIT-SAVINGS) * 100
056400     END-IF.
056500     COMPUTE RES-INVEST-RETURN =
056600             RES-FINAL-PORTFOLIO - RES-TOTAL-INVESTED.
056700     IF RES-TOTAL-INVESTED = ZERO
056800         MOVE ZERO TO RES-INVEST-RETURN-RATE
056900     ELSE
057000         COMPUTE RES-INVEST-RETURN-RATE ROUNDED =
057100            (RES-INVEST-RETURN / RES-TOTAL-INVESTED) * 100
057200     END-IF.
057300*
057400 530-WRITE-RESULTS.
057500*
057600     WRITE RES-RECORD-1.
057700     IF WS-RES-STATUS NOT = '00'
057800         DISPLAY 'RESULTS FILE WRITE ERROR, STATUS: '
057900                  WS-RES-STATUS
058000     END-IF.
058100*
058200 900-CLOSE-FILES.
058300*
058400     CLOSE SCENARIO-FILE.
058500     CLOSE TRANSACTION-FILE.
058600     CLOSE HISTORY-FILE.
058700     CLOSE RESULTS-FILE.
058800*
058900 END PROGRAM DCASIM1.
