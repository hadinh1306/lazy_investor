000100******************************************************************
000200* COPYBOOK: DCARPB1
000300* TITLE:    DCA COMPARISON REPORT - DETAIL / TRAILER PRINT LINES
000400* AUTHOR:   SANDEEP PRAJAPATI
000500* DATE-WRITTEN: 18-09-1991
000600******************************************************************
000700* ONE DETAIL LINE PER SCENARIO, IN THE ORDER THE RESULTS FILE WAS
000800* WRITTEN.  MONEY COLUMNS ARE WHOLE DOLLARS, RATES ARE 1 DECIMAL.
000900* TRAILER IS WRITTEN ONCE, AFTER THE LAST DETAIL LINE.
001000******************************************************************
001100*    DATE     INIT   PGMR   DESCRIPTION
001200*  --------   ----   ----   --------------------------------------
001300*  18-09-91   SRP    007    ORIGINAL COPYBOOK FOR DCA PROJECT.
001400*  08-22-97   TJM    033    WIDENED D-RETURN TO ALLOW A LEADING
001500*                           MINUS SIGN - LOSING SCENARIOS WERE
001600*                           PRINTING WITH THE SIGN TRUNCATED.
001700******************************************************************
001800 01  DETAIL-LINE.
001900     05  D-NAME                      PIC X(20).
002000     05  D-INIT                      PIC Z,ZZZ,ZZ9       BLANK WHEN ZERO.
002100     05  FILLER                      PIC X(01) VALUE SPACE.
002200     05  D-FREQ                      PIC X(10).
002300     05  FILLER                      PIC X(01) VALUE SPACE.
002400     05  D-AMT                       PIC Z,ZZZ,ZZ9       BLANK WHEN ZERO.
002500     05  FILLER                      PIC X(01) VALUE SPACE.
002600     05  D-RATE                      PIC ZZ9.99.
002700     05  FILLER                      PIC X(01) VALUE SPACE.
002800     05  D-TICK                      PIC X(10).
002900     05  FILLER                      PIC X(01) VALUE SPACE.
003000     05  D-FINAL                     PIC Z,ZZZ,ZZ9       BLANK WHEN ZERO.
003100     05  FILLER                      PIC X(01) VALUE SPACE.
003200     05  D-RETURN                    PIC -Z,ZZZ,ZZ9.
003300     05  FILLER                      PIC X(01) VALUE SPACE.
003400     05  D-RATE2                     PIC -ZZ9.9.
003500     05  FILLER                      PIC X(36) VALUE SPACES.
003600*
003700 01  TRAILER-LINE-1.
003800     05  T1-LIT                      PIC X(28)
003900                          VALUE 'SCENARIOS PROCESSED ON RUN:'.
004000     05  T1-COUNT                    PIC ZZZZ9.
004100     05  FILLER                      PIC X(99) VALUE SPACES.
004200*
004300 01  TRAILER-LINE-2.
004400     05  T2-LIT                      PIC X(19)
004500                          VALUE 'BEST RETURN RATE: '.
004600     05  T2-NAME                     PIC X(20).
004700     05  FILLER                      PIC X(02) VALUE SPACES.
004800     05  T2-OPAREN                   PIC X(01) VALUE '('.
004900     05  T2-RATE                     PIC -ZZ9.9.
005000     05  T2-PCT                      PIC X(01) VALUE '%'.
005100     05  T2-CPAREN                   PIC X(01) VALUE ')'.
005200     05  FILLER                      PIC X(82) VALUE SPACES.
