000100******************************************************************
000200* COPYBOOK: DCASCN1
000300* TITLE:    DCA SCENARIO PARAMETER RECORD - LAZY INVESTOR DCA RUN
000400* AUTHOR:   SANDEEP PRAJAPATI
000500* DATE-WRITTEN: 11-09-1991
000600******************************************************************
000700* ONE RECORD PER SCENARIO.  SCN-NAME IS THE UNIQUE KEY WITHIN THE
000800* RUN -- DCASIM1 DOES NOT CHECK FOR DUPLICATES, THE SCENARIO FILE
000900* IS BUILT BY THE PLANNING DESK AND IS ASSUMED CLEAN.
001000******************************************************************
001100*    DATE     INIT   PGMR   DESCRIPTION
001200*  --------   ----   ----   --------------------------------------
001300*  11-09-91   SRP    002    ORIGINAL COPYBOOK FOR DCA PROJECT.
001400*  05-02-95   SRP    018    ADDED SCN-FREQUENCY-CD REDEFINES TO
001500*                           SHORT-CIRCUIT THE FREQUENCY COMPARE
001600*                           IN DCASIM1 TO A SINGLE CHARACTER.
001700*                           (SUPERSEDED, SEE TKT 0085 BELOW.)
001800*  01-05-99   SRP    041    Y2K - SCN-START-DATE / SCN-END-DATE
001900*                           CENTURY DIGITS CONFIRMED POPULATED.
002000*  07-18-02   DLH    0085    DROPPED SCN-FREQUENCY-CD - AUDIT FOUND
002100*                           A BOGUS FREQUENCY STARTING WITH 'W',
002200*                           'B' OR 'M' WAS MATCHING THE 1-CHARACTER
002300*                           SHORT FORM INSTEAD OF DEFAULTING TO
002400*                           WEEKLY.  DCASIM1 NOW COMPARES THE WHOLE
002500*                           SCN-FREQUENCY FIELD, SEE TKT 018 NOTE
002600*                           BELOW (SUPERSEDED).
002700*  07-16-02   SRP    081    ADDED SCN-REQUEST-ID, SCN-ANALYST-INIT,
002800*                           SCN-EXCHANGE-CD, SCN-RISK-PROFILE-CD AND
002900*                           SCN-LAST-MAINT-DATE - DESK'S NEW SCENARIO
003000*                           ENTRY SCREEN CARRIES ALL FIVE DOWN TO THE
003100*                           FEED FILE NOW.  NONE ARE READ BY DCASIM1
003200*                           OR DCACMP1 - SAME TREATMENT AS PRC-OPEN /
003300*                           PRC-VOLUME IN DCAPRC1, CARRIED THROUGH
003400*                           ONLY.
003500*  07-16-02   SRP    082    RE-ADDED SCN-START-BRKDN / SCN-END-BRKDN
003600*                           (DROPPED UNDER TKT 032, RESTORED HERE) -
003700*                           DCASIM1'S SCENARIO START-UP TRACE NOW
003800*                           DISPLAYS THE RUN WINDOW MM/DD/CCYY FROM
003900*                           THESE GROUPS, SO THEY ARE NO LONGER JUST
004000*                           DECLARED AND IDLE.
004100******************************************************************
004200 01  SCN-RECORD-1.
004300     05  SCN-NAME                    PIC X(20).
004400     05  SCN-REQUEST-ID               PIC X(08).
004500     05  SCN-ANALYST-INIT             PIC X(03).
004600     05  SCN-INIT-SAVINGS            PIC S9(09)V99.
004700     05  SCN-ANNUAL-RATE             PIC S9(03)V99.
004800     05  SCN-INVEST-AMT              PIC S9(07)V99.
004900     05  SCN-FREQUENCY               PIC X(10).
005000     05  SCN-TICKER                  PIC X(10).
005100     05  SCN-EXCHANGE-CD              PIC X(02).
005200* SCN-START-DATE / SCN-END-DATE CENTURY WINDOW - SEE SRP 082 ABOVE.
005300     05  SCN-START-DATE              PIC 9(08).
005400     05  SCN-START-BRKDN REDEFINES SCN-START-DATE.
005500         10  SCN-START-CC             PIC 9(02).
005600         10  SCN-START-YY             PIC 9(02).
005700         10  SCN-START-MM             PIC 9(02).
005800         10  SCN-START-DD             PIC 9(02).
005900     05  SCN-END-DATE                PIC 9(08).
006000     05  SCN-END-BRKDN REDEFINES SCN-END-DATE.
006100         10  SCN-END-CC               PIC 9(02).
006200         10  SCN-END-YY               PIC 9(02).
006300         10  SCN-END-MM               PIC 9(02).
006400         10  SCN-END-DD               PIC 9(02).
006500     05  SCN-RISK-PROFILE-CD          PIC X(01).
006600         88  SCN-RISK-CONSERVATIVE        VALUE 'C'.
006700         88  SCN-RISK-MODERATE            VALUE 'M'.
006800         88  SCN-RISK-AGGRESSIVE          VALUE 'A'.
006900     05  SCN-LAST-MAINT-DATE          PIC 9(08).
007000     05  FILLER                      PIC X(10).
