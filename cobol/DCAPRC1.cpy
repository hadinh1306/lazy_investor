000100******************************************************************
000200* COPYBOOK: DCAPRC1
000300* TITLE:    DAILY CLOSING PRICE RECORD - LAZY INVESTOR DCA RUN
000400* AUTHOR:   SANDEEP PRAJAPATI
000500* DATE-WRITTEN: 11-09-1991
000600******************************************************************
000700* ONE RECORD PER TICKER PER TRADING DAY.  SUPPLIED BY THE MARKET
000800* DATA VENDOR FEED, LOADED INTO PRC-TABLE BY DCASIM1 FOR THE
000900* TICKER/DATE RANGE OF THE SCENARIO CURRENTLY RUNNING.  THE FILE
001000* IS SORTED ASCENDING BY PRC-DATE WITHIN PRC-TICKER BEFORE IT
001100* REACHES US -- DCASIM1 DOES NOT RE-SORT IT.
001200******************************************************************
001300*    DATE     INIT   PGMR   DESCRIPTION
001400*  --------   ----   ----   --------------------------------------
001500*  11-09-91   SRP    001    ORIGINAL COPYBOOK FOR DCA PROJECT.
001600*  03-14-94   SRP    014    WIDENED PRC-VOLUME TO 9(12), VENDOR
001700*                           STARTED SENDING SHARE COUNTS FOR
001800*                           HEAVILY SPLIT ISSUES.
001900*  01-05-99   SRP    040    Y2K - CONFIRMED PRC-DATE CENTURY
002000*                           DIGITS CC ARE PRESENT AND POPULATED
002100*                           BY THE VENDOR FEED.  NO LAYOUT CHANGE.
002200******************************************************************
002300 01  PRC-RECORD-1.
002400     05  PRC-DATE                    PIC 9(08).
002500     05  PRC-TICKER                  PIC X(10).
002600     05  PRC-OPEN                    PIC S9(07)V9(04).
002700     05  PRC-CLOSE                   PIC S9(07)V9(04).
002800     05  PRC-VOLUME                  PIC 9(12).
002900     05  FILLER                      PIC X(10).
