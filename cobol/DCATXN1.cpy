000100******************************************************************
000200* COPYBOOK: DCATXN1
000300* TITLE:    DCA INVESTMENT TRANSACTION RECORD - DCASIM1 OUTPUT
000400* AUTHOR:   SANDEEP PRAJAPATI
000500* DATE-WRITTEN: 11-09-1991
000600******************************************************************
000700* ONE RECORD IS WRITTEN EVERY TIME DCASIM1 BUYS SHARES FOR A
000800* SCENARIO.  DOWNSTREAM AUDIT EXTRACT KEYS ON TXN-SCN-NAME AND
000900* TXN-DATE.
001000******************************************************************
001100*    DATE     INIT   PGMR   DESCRIPTION
001200*  --------   ----   ----   --------------------------------------
001300*  11-09-91   SRP    003    ORIGINAL COPYBOOK FOR DCA PROJECT.
001400*  03-14-94   SRP    015    WIDENED TXN-SHARES TO V9(06), SOME
001500*                           TICKERS PRICED UNDER A DOLLAR MADE
001600*                           THE OLD V9(04) TRUNCATE SHARE COUNTS.
001700*  07-16-02   SRP    083    ADDED TXN-DATE-BRKDN (DCASIM1'S PURCHASE
001800*                           TRACE DISPLAYS MM/DD/CCYY FROM IT NOW)
001900*                           AND TXN-TICKER - THE AUDIT EXTRACT HAD
002000*                           TO JOIN BACK TO THE SCENARIO FILE JUST
002100*                           TO FIND OUT WHAT WAS BOUGHT.
002200*  07-16-02   SRP    084    ADDED TXN-ORDER-NO, RESERVED FOR THE
002300*                           DOWNSTREAM ORDER-ENTRY SYSTEM'S BROKER
002400*                           ORDER NUMBER.  DCASIM1 DOES NOT POPULATE
002500*                           THIS FIELD - SPACES GO OUT ON EVERY
002600*                           RECORD UNTIL ORDER-ENTRY IS LINKED UP.
002700******************************************************************
002800 01  TXN-RECORD-1.
002900     05  TXN-SCN-NAME                PIC X(20).
003000     05  TXN-DATE                    PIC 9(08).
003100     05  TXN-DATE-BRKDN REDEFINES TXN-DATE.
003200         10  TXN-DATE-CC              PIC 9(02).
003300         10  TXN-DATE-YY              PIC 9(02).
003400         10  TXN-DATE-MM              PIC 9(02).
003500         10  TXN-DATE-DD              PIC 9(02).
003600     05  TXN-TICKER                  PIC X(10).
003700     05  TXN-PRICE                   PIC S9(07)V9(04).
003800     05  TXN-SHARES                  PIC S9(07)V9(06).
003900     05  TXN-AMOUNT                  PIC S9(07)V99.
004000     05  TXN-ORDER-NO                 PIC X(08).
004100     05  FILLER                      PIC X(06).
