000100******************************************************************
000200* COPYBOOK: DCARES1
000300* TITLE:    DCA SCENARIO RESULTS RECORD - DCASIM1 OUTPUT,
000400*           DCACMP1 INPUT
000500* AUTHOR:   SANDEEP PRAJAPATI
000600* DATE-WRITTEN: 11-09-1991
000700******************************************************************
000800* ONE RECORD PER SCENARIO, WRITTEN BY DCASIM1 WHEN THE SCENARIO'S
000900* DAILY LOOP FINISHES.  DCACMP1 READS THE RESULTS FILE IN THE
001000* SAME ORDER DCASIM1 WROTE IT TO BUILD THE COMPARISON REPORT.
001100******************************************************************
001200*    DATE     INIT   PGMR   DESCRIPTION
001300*  --------   ----   ----   --------------------------------------
001400*  11-09-91   SRP    005    ORIGINAL COPYBOOK FOR DCA PROJECT.
001500*  03-14-94   SRP    016    ADDED RES-INVEST-RETURN AND
001600*                           RES-INVEST-RETURN-RATE PER PLANNING
001700*                           DESK REQUEST - WANT RETURN ON THE
001800*                           INVESTED DOLLARS SEPARATE FROM THE
001900*                           OVERALL RETURN RATE.
002000******************************************************************
002100 01  RES-RECORD-1.
002200     05  RES-SCN-NAME                PIC X(20).
002300     05  RES-INIT-SAVINGS            PIC S9(09)V99.
002400     05  RES-TOTAL-INVESTED          PIC S9(09)V99.
002500     05  RES-NUM-INVESTMENTS         PIC 9(05).
002600     05  RES-TOTAL-SHARES            PIC S9(09)V9(06).
002700     05  RES-FINAL-STOCK-PRICE       PIC S9(07)V9(04).
002800     05  RES-FINAL-PORTFOLIO         PIC S9(09)V99.
002900     05  RES-FINAL-SAVINGS           PIC S9(09)V99.
003000     05  RES-INTEREST-EARNED         PIC S9(09)V99.
003100     05  RES-TOTAL-FINAL-VALUE       PIC S9(09)V99.
003200     05  RES-TOTAL-RETURN            PIC S9(09)V99.
003300     05  RES-RETURN-RATE             PIC S9(03)V9(04).
003400     05  RES-INVEST-RETURN           PIC S9(09)V99.
003500     05  RES-INVEST-RETURN-RATE      PIC S9(03)V9(04).
003600     05  FILLER                      PIC X(10).
